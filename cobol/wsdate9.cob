000100*********************************************
000200*                                            *
000300*  Common Date Working Storage              *
000400*     Shared By All Payroll Batch Progs     *
000500*********************************************
000600*
000700* 23/10/25 vbc - Created, split out of py070 so every module
000800*                needing a CCYYMMDD/DD-MM-YY view copies this.
000900*
001000 01  WS-Date-Work.
001100     03  WS-Date-CCYYMMDD      pic 9(8).
001200     03  WS-Date-Parts  redefines WS-Date-CCYYMMDD.
001300         05  WS-Date-CC        pic 99.
001400         05  WS-Date-YY        pic 99.
001500         05  WS-Date-MM        pic 99.
001600         05  WS-Date-DD        pic 99.
001700     03  WS-Date-Text   redefines WS-Date-CCYYMMDD
001800                                  pic x(8).
001900*
002000 01  WS-Ext-Date-Work.
002100     03  WS-Ext-Date-DDMMYY    pic x(8).
002200     03  WS-Ext-Date-Parts  redefines WS-Ext-Date-DDMMYY.
002300         05  WS-Ext-DD         pic xx.
002400         05  WS-Ext-Slant-1    pic x.
002500         05  WS-Ext-MM         pic xx.
002600         05  WS-Ext-Slant-2    pic x.
002700         05  WS-Ext-YY         pic xx.
002800*
