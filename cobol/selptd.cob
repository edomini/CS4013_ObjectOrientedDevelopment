000100*
000200* SELECT For Position Detail File - line sequential text,
000300* blocks of lines separated by a blank line, see py010.
000400*
000500* 22/10/25 vbc - Created.
000600*
000700     select  PY-Position-File  assign      "PTDFILE"
000800                                organization line sequential
000900                                status       Ptd-Status.
001000*
