000100*****************************************************************
000200*                                                                *
000300*              Payroll Date Arithmetic Utility                  *
000400*        Add-Months / Day-Of-Week / Second-Friday /             *
000500*                    Leap-Year Test                              *
000600*                                                                *
000700*****************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200 program-id.             py070.
001300*
001400 author.                 V B Coen.
001500*
001600 installation.           Univ. Of Limerick - Computer Services.
001700*
001800 date-written.           02/11/1985.
001900*
002000 date-compiled.
002100*
002200 security.               Copyright (C) 1985-2026, University Of
002300*                         Limerick.  Internal payroll use only.
002400*
002500* Remarks.                One module, direction/function code in,
002600*                         date in, result out - kept all the date
002700*                         maths for the simulated payroll clock
002800*                         in one place, same idea as old maps04
002900*                         but worked out long-hand, no compiler
003000*                         supplied date FUNCTIONs used anywhere
003100*                         in this module - Zeller's rule and a
003200*                         plain leap test are done by hand below.
003300*
003400* Called by.              py100.
003500*
003600* Function codes (Lk-Function-Code).
003700*                         "M" - add Lk-Months-In to Lk-Date-In,
003800*                               result in Lk-Date-Out.
003900*                         "D" - day of week of Lk-Date-In, 1=Sun
004000*                               thru 7=Sat, result in Lk-Dow-Out.
004100*                         "F" - 2nd Friday of the month/year held
004200*                               in Lk-Date-In (day ignored on the
004300*                               way in), result in Lk-Date-Out.
004400*                         "L" - leap year test of Lk-Date-In's
004500*                               year, Lk-Leap-Out = "Y" or "N".
004600*
004700* Changes:
004800* 02/11/85 vbc - Created, split out of the old single Convert-Date
004900*                paragraph once the simulated-clock logic needed
005000*                more than one kind of date maths.
005100* 30/04/90 vbc - Month rollover fixed for December + 1.
005200* 19/11/98 vbc - Y2K readiness - Lk-Date-In/Out already full
005300*                CCYYMMDD, century arithmetic unaffected.
005400* 25/10/25 vbc - 3.3.00 Second Friday function added for the
005500*                part time claim-on-time rule.
005600* 14/11/25 vbc - Leap test split into its own function code,
005700*                was inline inside the month adder and wrong
005800*                for February of a century year.
005900* 05/01/26 vbc - zz021-Rem was adding 1 to the Zeller remainder
006000*                and only dropping back by 7 once - never actually
006100*                triggered since the remainder tops out at 6, so
006200*                every day of the week came out one day late
006300*                (Friday read back as Saturday).  Second-Friday
006400*                was landing on the second Thursday as a result -
006500*                Payroll queried why on-time part-time claims were
006600*                still chasing a day that had already passed.
006700*                Fixed to move the remainder straight across, with
006800*                0 (Zeller's Saturday) mapped to 7.
006900* 08/01/26 vbc - zz021-Rem's DIVIDE dumped the Zeller quotient
007000*                into WS-Fridays-Found - the very field zz031-Try-
007100*                One-Day counts Fridays into - so every call from
007200*                inside the Second-Friday search overwrote its own
007300*                loop counter with a stray quotient before the
007400*                Friday test got to add 1.  Loop ran off into the
007500*                50s looking for a day-of-month that never came.
007600*                Given the quotient its own WS-Dow-Quotient field,
007700*                untouched by anything else in this module.
007800*
007900*****************************************************************
008000*
008100 environment             division.
008200*================================
008300*
008400 copy "envdiv.cob".
008500*
008600 data                    division.
008700*================================
008800*
008900 working-storage         section.
009000*-----------------------
009100*
009200 01  WS-Prog-Name            pic x(17)  value "py070 (3.3.00)".
009300*
009400 copy "wsdate9.cob".
009500*
009600 01  WS-Work-Fields.
009700     03  WS-Days-In-Month     occurs 12  pic 99 comp.
009800     03  WS-Month-Idx         pic 99         comp.
009900     03  WS-Century           binary-long.
010000     03  WS-Zeller-Year       binary-long.
010100     03  WS-Zeller-Month      binary-long.
010200     03  WS-Zeller-Sum        binary-long.
010300     03  WS-Dow-Quotient      binary-long.
010400     03  WS-Fridays-Found     pic 9          comp.
010500     03  WS-Trial-Day         pic 99         comp.
010600*
010700 linkage                 section.
010800*-----------------------
010900*
011000 01  Lk-Date-Params.
011100     03  Lk-Function-Code     pic x.
011200     03  Lk-Date-In           pic 9(8)       comp.
011300     03  Lk-Months-In         pic s99        comp.
011400     03  Lk-Date-Out          pic 9(8)       comp.
011500     03  Lk-Dow-Out           pic 9          comp.
011600     03  Lk-Leap-Out          pic x.
011700*
011800 procedure division using Lk-Date-Params.
011900*
012000 aa000-Main                  section.
012100*************************************
012200*
012300     move     Lk-Date-In to WS-Date-CCYYMMDD.
012400*
012500     if       Lk-Function-Code = "M"
012600              perform zz010-Add-Months
012700     else if  Lk-Function-Code = "D"
012800              perform zz020-Day-Of-Week
012900     else if  Lk-Function-Code = "F"
013000              perform zz030-Second-Friday
013100     else if  Lk-Function-Code = "L"
013200              perform zz040-Leap-Test
013300     end-if.
013400*
013500     goback.
013600*
013700 aa000-Exit.  exit section.
013800*
013900 zz010-Add-Months             section.
014000**************************************
014100*
014200* Add Lk-Months-In (can be negative) to WS-Date, rolling the year
014300* forward or back as needed - day-of-month is left as-is unless
014400* it no longer exists in the target month, in which case it is
014500* pulled back to that month's last day.
014600*
014700     add      Lk-Months-In to WS-Date-MM
014800              giving WS-Date-MM.
014900     perform  zz011-Roll-Month until WS-Date-MM >= 1
015000                                  and WS-Date-MM <= 12.
015100     perform  zz012-Load-Days-Table.
015200     perform  zz040-Leap-Test.
015300     if       Lk-Leap-Out = "Y"
015400              move 29 to WS-Days-In-Month (2).
015500     move     WS-Date-MM to WS-Month-Idx.
015600     if       WS-Date-DD > WS-Days-In-Month (WS-Month-Idx)
015700              move WS-Days-In-Month (WS-Month-Idx) to WS-Date-DD.
015800     move     WS-Date-CCYYMMDD to Lk-Date-Out.
015900*
016000 zz010-Exit.  exit section.
016100*
016200 zz011-Roll-Month.
016300*
016400     if       WS-Date-MM < 1
016500              add 12 to WS-Date-MM
016600              compute WS-Date-YY = WS-Date-YY - 1
016700              if    WS-Date-YY < 0
016800                    add  100 to WS-Date-YY
016900                    subtract 1 from WS-Date-CC
017000              end-if
017100     else if  WS-Date-MM > 12
017200              subtract 12 from WS-Date-MM
017300              add 1 to WS-Date-YY
017400              if    WS-Date-YY > 99
017500                    subtract 100 from WS-Date-YY
017600                    add 1 to WS-Date-CC
017700              end-if.
017800*
017900 zz011-Exit.  exit.
018000*
018100 zz012-Load-Days-Table.
018200*
018300     move     31 to WS-Days-In-Month (1).
018400     move     28 to WS-Days-In-Month (2).
018500     move     31 to WS-Days-In-Month (3).
018600     move     30 to WS-Days-In-Month (4).
018700     move     31 to WS-Days-In-Month (5).
018800     move     30 to WS-Days-In-Month (6).
018900     move     31 to WS-Days-In-Month (7).
019000     move     31 to WS-Days-In-Month (8).
019100     move     30 to WS-Days-In-Month (9).
019200     move     31 to WS-Days-In-Month (10).
019300     move     30 to WS-Days-In-Month (11).
019400     move     31 to WS-Days-In-Month (12).
019500*
019600 zz012-Exit.  exit.
019700*
019800 zz020-Day-Of-Week             section.
019900***************************************
020000*
020100* Zeller's congruence worked by hand - Jan/Feb are treated as
020200* months 13/14 of the PREVIOUS year, no compiler FUNCTION used.
020300*
020400     compute  WS-Zeller-Year = WS-Date-CC * 100 + WS-Date-YY.
020500     move     WS-Date-MM to WS-Zeller-Month.
020600     if       WS-Date-MM < 3
020700              add  12 to WS-Zeller-Month
020800              subtract 1 from WS-Zeller-Year.
020900*
021000     compute  WS-Zeller-Sum =
021100              WS-Date-DD
021200              + ((WS-Zeller-Month + 1) * 26 / 10)
021300              + WS-Zeller-Year
021400              + (WS-Zeller-Year / 4)
021500              - (WS-Zeller-Year / 100)
021600              + (WS-Zeller-Year / 400).
021700     perform  zz021-Rem.
021800*
021900 zz020-Exit.  exit section.
022000*
022100 zz021-Rem.
022200*
022300* Zeller gives 0=Saturday ... 6=Friday, this shop's Lk-Dow-Out is
022400* 1=Sunday thru 7=Saturday so the result is shifted by hand.
022500*
022600     divide   WS-Zeller-Sum by 7 giving WS-Dow-Quotient
022700              remainder WS-Zeller-Sum.
022800     if       WS-Zeller-Sum = 0
022900              move 7 to Lk-Dow-Out
023000     else
023100              move WS-Zeller-Sum to Lk-Dow-Out.
023200*
023300 zz021-Exit.  exit.
023400*
023500 zz030-Second-Friday           section.
023600***************************************
023700*
023800* Steps day-of-month up from 1 until the 2nd Friday (Lk-Dow-Out
023900* = 6) of Lk-Date-In's month/year is found.  Day of the incoming
024000* date is ignored - only year/month are used.
024100*
024200     move     1 to WS-Date-DD.
024300     move     zero to WS-Fridays-Found.
024400     perform  zz031-Try-One-Day until WS-Fridays-Found = 2.
024500     move     WS-Date-CCYYMMDD to Lk-Date-Out.
024600*
024700 zz030-Exit.  exit section.
024800*
024900 zz031-Try-One-Day.
025000*
025100     move     WS-Date-CCYYMMDD to Lk-Date-In.
025200     perform  zz020-Day-Of-Week.
025300     if       Lk-Dow-Out = 6
025400              add 1 to WS-Fridays-Found.
025500     if       WS-Fridays-Found not = 2
025600              add 1 to WS-Date-DD.
025700*
025800 zz031-Exit.  exit.
025900*
026000 zz040-Leap-Test                section.
026100****************************************
026200*
026300* Standard rule - divisible by 4 and (not divisible by 100 or
026400* divisible by 400) - worked with plain DIVIDE, no FUNCTION.
026500*
026600     compute  WS-Century = WS-Date-CC * 100 + WS-Date-YY.
026700     move     "N" to Lk-Leap-Out.
026800     divide   WS-Century by 4 giving WS-Zeller-Sum
026900              remainder WS-Trial-Day.
027000     if       WS-Trial-Day = zero
027100              move "Y" to Lk-Leap-Out
027200              divide WS-Century by 100 giving WS-Zeller-Sum
027300                     remainder WS-Trial-Day
027400              if    WS-Trial-Day = zero
027500                    move "N" to Lk-Leap-Out
027600                    divide WS-Century by 400 giving WS-Zeller-Sum
027700                           remainder WS-Trial-Day
027800                    if    WS-Trial-Day = zero
027900                          move "Y" to Lk-Leap-Out
028000                    end-if
028100              end-if.
028200*
028300 zz040-Exit.  exit section.
028400*
