000100*****************************************************************
000200*                                                                *
000300*                 Position Detail File Loader                   *
000400*          Builds The In-Memory Position Table                  *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.             py010.
001200*
001300 author.                 P J Walsh.
001400*
001500 installation.           Univ. Of Limerick - Computer Services.
001600*
001700 date-written.           04/09/1985.
001800*
001900 date-compiled.
002000*
002100 security.               Copyright (C) 1985-2026, University Of
002200*                         Limerick.  Internal payroll use only.
002300*
002400* Remarks.                Reads PositionDetails.csv, a blank-line
002500*                         delimited set of category blocks, and
002600*                         builds Py-Position-Table for all other
002700*                         payroll modules to search by title.
002800*
002900* Called by.              py100.
003000*
003100* Files used.
003200*                         PtdFile.  Position Details (in).
003300*
003400* Error messages used.
003500*                         PY101 - Position file will not open.
003600*                         PY102 - Position table full.
003700*
003800* Changes:
003900* 04/09/85 pjw - Created for first live payroll run, Sep intake.
004000* 22/01/87 pjw - Pay scale widened from 8 to 10 steps, Grade VIII
004100*                added to Admin scale this year.
004200* 11/03/91 pjw - Category normalisation tightened - HR kept typing
004300*                the block header in lower case and getting two
004400*                separate "human resources" / "Human Resources"
004500*                categories in the printed list.
004600* 19/11/98 vbc - Y2K readiness check - no 2-digit years held in
004700*                this module, nothing to change.
004800* 05/11/25 vbc - 3.3.00 Scale widened again to 12 steps, see
004900*                Pos-Pay-Scale in wspytbl.cob.
005000* 11/12/25 vbc - Normalisation moved to its own paragraph so py050
005100*                can reuse it when checking an offered title.
005200* 06/01/26 pjw - Retired wspyptd.cob, the standalone record layout
005300*                for an unstrung block.  It mirrored Pos-Category/
005400*                Pos-Title/Pos-Scale-Count/Pos-Pay-Scale field for
005500*                field out of wspytbl.cob and was never COPYd in
005600*                here - same clash that stopped the table itself
005700*                being COPYd off wspyemp (wspytbl.cob, 11/12/25).
005800*                Block is unstrung straight into the table entry
005900*                below, always was - nothing left for it to stage.
006000* 09/01/26 vbc - PtdFile's FD was still x(66) from the old 8 step
006100*                days - a full 12 step line runs past 130 bytes
006200*                and was being chopped before WS-Raw-Line ever saw
006300*                the tail of it, silently dropping the top steps
006400*                off a wide scale.  FD and WS-Raw-Line widened to
006500*                x(200) - see fdptd.cob.
006600*
006700*****************************************************************
006800*
006900 environment             division.
007000*================================
007100*
007200 copy "envdiv.cob".
007300*
007400 input-output            section.
007500 file-control.
007600     copy "selptd.cob".
007700*
007800 data                    division.
007900*================================
008000*
008100 file section.
008200*
008300     copy "fdptd.cob".
008400*
008500 working-storage         section.
008600*-----------------------
008700*
008800 01  WS-Prog-Name            pic x(17)  value "py010 (3.3.00)".
008900*
009000 01  Ptd-Status              pic xx.
009100*
009200 01  WS-Switches.
009300     03  WS-Eof-Switch        pic x      value "N".
009400         88  WS-End-Of-File   value "Y".
009500     03  WS-Expect-Category   pic x      value "Y".
009600         88  WS-Want-Category value "Y".
009700*
009800 01  WS-Counters.
009900     03  WS-Field-Cnt         pic 99     comp.
010000     03  WS-Word-Cnt          pic 99     comp.
010100     03  WS-Char-Ptr          binary-char unsigned.
010200     03  WS-Line-Length       pic 999    comp.
010300*
010400 01  WS-Split-Line.
010500     03  WS-Raw-Line          pic x(200).
010600     03  WS-Field-Table       occurs 13  pic x(20).
010700*
010800 01  WS-Category-Work.
010900     03  WS-Raw-Category      pic x(30).
011000     03  WS-Norm-Category     pic x(30).
011100     03  WS-Word-Table        occurs 6   pic x(20).
011200     03  WS-One-Char          pic x.
011300*
011400 01  WS-Scale-Work.
011500     03  WS-Scale-Euro        pic x(7)  justified right.
011600     03  WS-Scale-Cents       pic x(2)  justified right.
011700     03  WS-Scale-Euro-N      pic 9(7)       comp.
011800     03  WS-Scale-Cents-N     pic 99         comp.
011900*
012000 copy "wsdate9.cob".
012100*
012200 01  Error-Messages.
012300     03  PY101                pic x(40)
012400              value "PY101 Position Details file will not open".
012500     03  PY102                pic x(40)
012600              value "PY102 Position table is full".
012700*
012800 linkage                 section.
012900*-----------------------
013000*
013100 copy "wspytbl.cob".
013200 01  LK-Return-Code          pic 9      comp.
013300*
013400 procedure division using PY-Position-Table
013500                          LK-Return-Code.
013600*
013700 aa000-Main                  section.
013800*************************************
013900*
014000     move     zero to LK-Return-Code.
014100     move     zero to Pos-Tbl-Count.
014200     perform  aa010-Open-Ptd-File.
014300     if       LK-Return-Code not = zero
014400              go to aa000-Exit.
014500     perform  aa020-Read-Blocks until WS-End-Of-File.
014600     close    PY-Position-File.
014700*
014800 aa000-Exit.  exit section.
014900*
015000 aa010-Open-Ptd-File          section.
015100**************************************
015200*
015300     open     input PY-Position-File.
015400     if       Ptd-Status not = "00"
015500              display PY101 upon console
015600              move    1 to LK-Return-Code.
015700*
015800 aa010-Exit.  exit section.
015900*
016000 aa020-Read-Blocks            section.
016100**************************************
016200*
016300* One pass of the input file - either picks up a category header
016400* or unstrings a position line into the table, depending on
016500* WS-Expect-Category.
016600*
016700     read     PY-Position-File next record into WS-Raw-Line
016800              at end
016900                   move "Y" to WS-Eof-Switch
017000                   go to aa020-Exit.
017100*
017200     if       WS-Raw-Line = spaces
017300              move "Y" to WS-Expect-Category
017400              go to aa020-Exit.
017500*
017600     if       WS-Want-Category
017700              move WS-Raw-Line to WS-Raw-Category
017800              perform zz030-Normalize-Category
017900              move "N" to WS-Expect-Category
018000              go to aa020-Exit.
018100*
018200     perform  zz040-Split-Position-Line.
018300*
018400 aa020-Exit.  exit section.
018500*
018600 zz030-Normalize-Category     section.
018700**************************************
018800*
018900* Capitalise first letter / lower-case the rest of each word of
019000* WS-Raw-Category, except the token "UL" which is forced to the
019100* two upper-case letters "UL" whatever case it arrived in.
019200*
019300     move     spaces to WS-Word-Table (1) WS-Word-Table (2)
019400                         WS-Word-Table (3) WS-Word-Table (4)
019500                         WS-Word-Table (5) WS-Word-Table (6).
019600     move     1 to WS-Word-Cnt.
019700     unstring WS-Raw-Category delimited by all spaces
019800              into WS-Word-Table (1) WS-Word-Table (2)
019900                   WS-Word-Table (3) WS-Word-Table (4)
020000                   WS-Word-Table (5) WS-Word-Table (6)
020100              tallying in WS-Word-Cnt.
020200*
020300     move     spaces to WS-Norm-Category.
020400     move     1 to WS-Char-Ptr.
020500     perform  zz031-Build-One-Word
020600              varying WS-Word-Cnt from 1 by 1
020700              until WS-Word-Cnt > 6
020800                 or WS-Word-Table (WS-Word-Cnt) = spaces.
020900*
021000     move     WS-Norm-Category to Pos-Category.
021100*
021200 zz030-Exit.  exit section.
021300*
021400 zz031-Build-One-Word.
021500*
021600     move     WS-Word-Table (WS-Word-Cnt) to WS-One-Char (1:1).
021700     if       WS-One-Char = "u" or "U"
021800         and  WS-Word-Table (WS-Word-Cnt) (2:1) = "l" or "L"
021900         and  WS-Word-Table (WS-Word-Cnt) (3:1) = space
022000              move "UL" to WS-Norm-Category (WS-Char-Ptr:2)
022100              add  3 to WS-Char-Ptr
022200              go to zz031-Exit.
022300*
022400     move     WS-Word-Table (WS-Word-Cnt) (1:1) to WS-One-Char.
022500     inspect  WS-One-Char converting
022600              "abcdefghijklmnopqrstuvwxyz" to
022700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022800     move     WS-One-Char to WS-Norm-Category (WS-Char-Ptr:1).
022900     add      1 to WS-Char-Ptr.
023000     inspect  WS-Word-Table (WS-Word-Cnt) (2:18) converting
023100              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
023200              "abcdefghijklmnopqrstuvwxyz".
023300     move     WS-Word-Table (WS-Word-Cnt) (2:18) to
023400              WS-Norm-Category (WS-Char-Ptr:18).
023500     add      19 to WS-Char-Ptr.
023600*
023700 zz031-Exit.  exit.
023800*
023900 zz040-Split-Position-Line    section.
024000**************************************
024100*
024200* Field 1 of the line is the title, fields 2 thru n are the pay
024300* scale steps low rank first - unstrung straight into the next
024400* free table entry.
024500*
024600     if       Pos-Tbl-Count > 299
024700              display PY102 upon console
024800              move    2 to LK-Return-Code
024900              go to zz040-Exit.
025000*
025100     add      1 to Pos-Tbl-Count.
025200     set      Pos-Idx to Pos-Tbl-Count.
025300     move     WS-Norm-Category to Pos-Category (Pos-Idx).
025400     move     spaces to WS-Field-Table (1) WS-Field-Table (2)
025500                         WS-Field-Table (3) WS-Field-Table (4)
025600                         WS-Field-Table (5) WS-Field-Table (6)
025700                         WS-Field-Table (7) WS-Field-Table (8)
025800                         WS-Field-Table (9) WS-Field-Table (10)
025900                         WS-Field-Table (11) WS-Field-Table (12)
026000                         WS-Field-Table (13).
026100     unstring WS-Raw-Line delimited by ","
026200              into WS-Field-Table (1)  WS-Field-Table (2)
026300                   WS-Field-Table (3)  WS-Field-Table (4)
026400                   WS-Field-Table (5)  WS-Field-Table (6)
026500                   WS-Field-Table (7)  WS-Field-Table (8)
026600                   WS-Field-Table (9)  WS-Field-Table (10)
026700                   WS-Field-Table (11) WS-Field-Table (12)
026800                   WS-Field-Table (13)
026900              tallying in WS-Field-Cnt.
027000*
027100     move     WS-Field-Table (1) to Pos-Title (Pos-Idx).
027200     compute  Pos-Scale-Count (Pos-Idx) = WS-Field-Cnt - 1.
027300     perform  zz041-Move-One-Scale
027400              varying WS-Word-Cnt from 1 by 1
027500              until WS-Word-Cnt > Pos-Scale-Count (Pos-Idx).
027600*
027700 zz040-Exit.  exit section.
027800*
027900 zz041-Move-One-Scale.
028000*
028100* The scale figure arrives as plain text with a decimal point,
028200* e.g. "45000.00" - split on the point and rebuild the amount
028300* by hand rather than trust a straight MOVE of punctuated text
028400* into a COMP-3 field.
028500*
028600     move     spaces to WS-Scale-Euro WS-Scale-Cents.
028700     unstring WS-Field-Table (WS-Word-Cnt + 1) delimited by "."
028800              into WS-Scale-Euro WS-Scale-Cents.
028900     if       WS-Scale-Cents = spaces
029000              move "00" to WS-Scale-Cents.
029100     inspect  WS-Scale-Euro  replacing leading space by "0".
029200     inspect  WS-Scale-Cents replacing leading space by "0".
029300     move     WS-Scale-Euro  to WS-Scale-Euro-N.
029400     move     WS-Scale-Cents to WS-Scale-Cents-N.
029500     compute  Pos-Pay-Scale (Pos-Idx, WS-Word-Cnt) =
029600              WS-Scale-Euro-N + (WS-Scale-Cents-N / 100).
029700*
029800 zz041-Exit.  exit.
029900*
