000100*****************************************************************
000200*                                                                *
000300*                  UL Payroll Batch Run Driver                  *
000400*            Loads, Simulates The Clock, Pays, Saves             *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.             py100.
001200*
001300 author.                 P J Walsh.
001400*
001500 installation.           Univ. Of Limerick - Computer Services.
001600*
001700 date-written.           04/09/1985.
001800*
001900 date-compiled.
002000*
002100 security.               Copyright (C) 1985-2026, University Of
002200*                         Limerick.  Internal payroll use only.
002300*
002400* Remarks.                Top of the payroll batch job.  Loads the
002500*                         position/employee/password tables, runs
002600*                         the simulated payroll clock back from
002700*                         "today minus 5 months" up to today (the
002800*                         catch-up run the old interactive Menu
002900*                         used to do one advanceMonth click at a
003000*                         time), applies any October rank rise and
003100*                         queued promotion transactions along the
003200*                         way, and rewrites both CSVs at the end.
003300*
003400* Called by.              Nothing - top of the JCL step.
003500*
003600* Files used.
003700*                         ProFile.   Promotion Transactions (in).
003800*                         PrnFile.   Payslip Print Stream (out) -
003900*                                    truncated once here, then
004000*                                    appended to by every py040
004100*                                    call for the rest of the run.
004200*                         (PtdFile/EmpFile/CurEmpFile/PwdFile are
004300*                         all opened inside py010/py020/py060/
004400*                         py030 respectively, not opened here.)
004500*
004600* Error messages used.
004700*                         PY1001 - Table load aborted, run
004800*                                  stopped.
004900*                         PY1002 - Bad promotion transaction line.
005000*                         PY1003 - No promotion transactions filed
005100*                                  for this run (informational).
005200*
005300* Changes:
005400* 04/09/85 pjw - Created for first live payroll run, Sep intake.
005500* 30/04/90 pjw - Backfill count rule added - "today minus 5
005600*                months" only backfills 5 passes if that date's
005700*                own day of month is 25 or later, else 4, matching
005800*                how the Finance month-end cut-off was explained.
005900* 19/11/98 vbc - Y2K readiness check - Ctl-Real-Today/Simulated-
006000*                Date both full CCYYMMDD via py070, nothing here
006100*                held a 2 digit year.
006200* 22/10/25 vbc - 3.3.00 Rebuilt on top of py010/020/030/040/050/
006300*                060/070 for the current UL record layouts.
006400* 09/12/25 vbc - Persist-All now called straight after the October
006500*                rank rise, not just at run end, so a batch that
006600*                aborts partway through a long backfill does not
006700*                lose a year's rank rise HR already saw quoted.
006800* 14/12/25 vbc - Generate-Pass now checks Emp-Last-Payslip-Date
006900*                before calling py040 - two-roll gate idiosyncrasy
007000*                below was producing the same dated slip twice on
007100*                a month where the gate happened to fail.
007200* 09/01/26 vbc - zz041-One-Employee-Rise bumped Emp-Rank on the
007300*                October increment but left the Annual-Salary/
007400*                Base-Pay/Hourly-Rate fields at the old rank's
007500*                figure - py040 kept paying last year's rate
007600*                after a rise.  Added zz044-Re-Derive-Pay to pick
007700*                the new scale step up straight away.
007800*
007900*****************************************************************
008000*
008100 environment             division.
008200*================================
008300*
008400 copy "envdiv.cob".
008500*
008600 input-output            section.
008700 file-control.
008800     copy "selpro.cob".
008900     copy "selprn.cob".
009000*
009100 data                    division.
009200*================================
009300*
009400 file section.
009500*
009600     copy "fdpro.cob".
009700     copy "fdprn.cob".
009800*
009900 working-storage         section.
010000*-----------------------
010100*
010200 01  WS-Prog-Name            pic x(18)  value "py100 (3.3.00)".
010300*
010400 01  Pro-Status              pic xx.
010500 01  Prn-Status              pic xx.
010600*
010700 01  WS-Switches.
010800     03  WS-Eof-Switch        pic x      value "N".
010900         88  WS-End-Of-File   value "Y".
011000     03  WS-Gen-Switch        pic x      value "N".
011100         88  WS-Should-Generate value "Y".
011200     03  WS-Claim-On-Time     pic x      value "N".
011300         88  WS-Claim-Was-On-Time value "Y".
011400     03  WS-Found-Switch      pic x      value "N".
011500         88  WS-Found         value "Y".
011600*
011700 01  WS-Counters.
011800     03  WS-Backfill-Count    pic 9          comp.
011900     03  WS-Loop-Idx          pic 9          comp.
012000     03  WS-Field-Cnt         pic 99         comp.
012100     03  WS-Real-Day          pic 99         comp.
012200*
012300 01  WS-Return-Codes.
012400     03  WS-Py010-Return      pic 9          comp.
012500     03  WS-Py020-Return      pic 9          comp.
012600     03  WS-Py030-Return      pic 9          comp.
012700     03  WS-Py040-Return      pic 9          comp.
012800     03  WS-Py050-Return      pic 9          comp.
012900     03  WS-Py060-Return      pic 9          comp.
013000*
013100 01  WS-Pwd-Function          pic x.
013200*
013300 01  WS-Split-Line.
013400     03  WS-Raw-Line          pic x(132).
013500     03  WS-Field-Table       occurs 3   pic x(30).
013600*
013700 01  WS-Trans-Work.
013800     03  WS-Id-Raw             pic x(4)  justified right.
013900*
014000*    Mirrors py070's Lk-Date-Params group field for field - the
014100*    field names differ but the layout lines up, which is all a
014200*    CALL...USING by reference needs.
014300 01  WS-Date-Call.
014400     03  WS-Dc-Function-Code   pic x.
014500     03  WS-Dc-Date-In         pic 9(8)       comp.
014600     03  WS-Dc-Months-In       pic s99        comp.
014700     03  WS-Dc-Date-Out        pic 9(8)       comp.
014800     03  WS-Dc-Dow-Out         pic 9          comp.
014900     03  WS-Dc-Leap-Out        pic x.
015000*
015100 copy "wsdate9.cob".
015200*
015300 01  WS-Sim-Work.
015400     03  WS-Sim-Year           pic 9(4)       comp.
015500     03  WS-Sim-Month          pic 99         comp.
015600     03  WS-Promo-Year         pic 9(4)       comp.
015700     03  WS-This-Pay-Date      pic 9(8)       comp.
015800     03  WS-Prior-Month-Date   pic 9(8)       comp.
015900     03  WS-2nd-Friday-This    pic 9(8)       comp.
016000     03  WS-2nd-Friday-Prior   pic 9(8)       comp.
016100     03  WS-Inc-Pos-Idx        binary-long.
016200     03  WS-Fold-Entry         pic x(30).
016300     03  WS-Fold-Check         pic x(30).
016400*
016500 01  WS-Employee-Entry.
016600     03  WS-Ee-Id              pic 9(4)      comp.
016700     03  WS-Ee-Name            pic x(30).
016800     03  WS-Ee-Position        pic x(30).
016900     03  WS-Ee-Rank            pic 99        comp.
017000     03  WS-Ee-Insurance-Tier  pic x(10).
017100     03  WS-Ee-Health-Ins-Amt  pic 9(3)v99   comp-3.
017200     03  WS-Ee-Type            pic x.
017300     03  WS-Ee-Annual-Salary   pic 9(7)v99   comp-3.
017400     03  WS-Ee-Hourly-Rate     pic 9(5)v9999 comp-3.
017500     03  WS-Ee-Hours-Worked    pic 9(5)v99   comp-3.
017600 01  WS-Ee-Pay-Date            pic 9(8)      comp.
017700 copy "Documents-ACAS-Nightly-3.3-copybooks-wspyhis.cob".
017800*
017900 01  Error-Messages.
018000     03  PY1001               pic x(40)
018100              value "PY1001 Table load aborted, run stopped".
018200     03  PY1002               pic x(40)
018300              value "PY1002 Bad promotion transaction line".
018400     03  PY1003               pic x(40)
018500              value "PY1003 No promotion transactions filed".
018600*
018700 copy "wspytbl.cob".
018800 copy "Documents-ACAS-Nightly-3.3-copybooks-wspyhrs.cob".
018900 copy "Documents-ACAS-Nightly-3.3-copybooks-wspyparam1.cob".
019000*
019100 procedure division.
019200*
019300 aa000-Main                  section.
019400*************************************
019500*
019600     perform  aa010-Load-Tables.
019700     if       WS-Py010-Return not = zero
019800           or WS-Py020-Return not = zero
019900              display PY1001 upon console
020000              stop run.
020100*
020200     move     "M" to WS-Dc-Function-Code.
020300     move     Ctl-Real-Today to WS-Dc-Date-In.
020400     move     -5 to WS-Dc-Months-In.
020500     call     "py070" using WS-Date-Call.
020600     move     WS-Dc-Date-Out to Ctl-Simulated-Date.
020700*
020800     move     Ctl-Simulated-Date to WS-Date-CCYYMMDD.
020900     if       WS-Date-DD >= 25
021000              move 5 to WS-Backfill-Count
021100     else
021200              move 4 to WS-Backfill-Count.
021300*
021400     perform  aa030-Advance-Month WS-Backfill-Count times.
021500     move     Ctl-Real-Today to Ctl-Simulated-Date.
021600*
021700     perform  aa060-Process-Promotions.
021800     perform  aa070-Persist-All.
021900*
022000     stop     run.
022100*
022200 aa000-Exit.  exit section.
022300*
022400 aa010-Load-Tables            section.
022500**************************************
022600*
022700     move     zero to Pos-Tbl-Count Emp-Tbl-Count Pwd-Tbl-Count.
022800     move     "UL Payroll System" to Ctl-Institution-Name.
022900     move     3000 to Ctl-Hr-Series-Base.
023000     move     2000 to Ctl-Admin-Series-Base.
023100     move     1000 to Ctl-Other-Series-Base.
023200     move     zero to Ctl-Last-Emp-Seq Ctl-Last-October-Done.
023300     move     "Basic"    to Ctl-Ins-Tier-Name (1).
023400     move     40.00      to Ctl-Ins-Tier-Amount (1).
023500     move     "Standard" to Ctl-Ins-Tier-Name (2).
023600     move     60.00      to Ctl-Ins-Tier-Amount (2).
023700     move     "Enhanced" to Ctl-Ins-Tier-Name (3).
023800     move     100.00     to Ctl-Ins-Tier-Amount (3).
023900     move     "Premium"  to Ctl-Ins-Tier-Name (4).
024000     move     140.00     to Ctl-Ins-Tier-Amount (4).
024100*
024200     accept   Ctl-Real-Today from date YYYYMMDD.
024300     move     Ctl-Real-Today to WS-Date-CCYYMMDD.
024400     move     WS-Date-DD to WS-Real-Day.
024500*
024600     open     output Print-File.
024700     close    Print-File.
024800*
024900     call     "py010" using PY-Position-Table WS-Py010-Return.
025000     if       WS-Py010-Return not = zero
025100              go to aa010-Exit.
025200     call     "py020" using PY-Control-Record PY-Position-Table
025300                             PY-Employee-Table WS-Py020-Return.
025400     if       WS-Py020-Return not = zero
025500              go to aa010-Exit.
025600     move     "L" to WS-Pwd-Function.
025700     call     "py030" using PY-Password-Table WS-Pwd-Function
025800                             WS-Py030-Return.
025900*
026000 aa010-Exit.  exit section.
026100*
026200 aa030-Advance-Month.
026300*
026400     move     "M" to WS-Dc-Function-Code.
026500     move     Ctl-Simulated-Date to WS-Dc-Date-In.
026600     move     1 to WS-Dc-Months-In.
026700     call     "py070" using WS-Date-Call.
026800     move     WS-Dc-Date-Out to Ctl-Simulated-Date.
026900*
027000     move     Ctl-Simulated-Date to WS-Date-CCYYMMDD.
027100     move     WS-Date-MM to WS-Sim-Month.
027200     compute  WS-Sim-Year = WS-Date-CC * 100 + WS-Date-YY.
027300     if       WS-Sim-Month = 10
027400              perform aa040-October-Increment.
027500*
027600     if       WS-Real-Day >= 25
027700              perform aa050-Generate-Pass
027800     else
027900              move "M" to WS-Dc-Function-Code
028000              move Ctl-Simulated-Date to WS-Dc-Date-In
028100              move -1 to WS-Dc-Months-In
028200              call "py070" using WS-Date-Call
028300              move WS-Dc-Date-Out to Ctl-Simulated-Date
028400              perform aa050-Generate-Pass
028500              move "M" to WS-Dc-Function-Code
028600              move Ctl-Simulated-Date to WS-Dc-Date-In
028700              move 1 to WS-Dc-Months-In
028800              call "py070" using WS-Date-Call
028900              move WS-Dc-Date-Out to Ctl-Simulated-Date.
029000*
029100 aa030-Exit.  exit.
029200*
029300 aa040-October-Increment      section.
029400**************************************
029500*
029600* Every employee whose last promotion fell before the simulated
029700* year gets one rank rise, capped at the top of their own scale -
029800* those already at the top are a no-op, same as the source.
029900*
030000     set      Emp-Idx to 1.
030100     perform  zz041-One-Employee-Rise
030200              varying Emp-Idx from 1 by 1
030300              until Emp-Idx > Emp-Tbl-Count.
030400     move     WS-Sim-Year to Ctl-Last-October-Done.
030500     perform  aa070-Persist-All.
030600*
030700 aa040-Exit.  exit section.
030800*
030900 zz041-One-Employee-Rise.
031000*
031100     move     Emp-Promo-Date (Emp-Idx) to WS-Date-CCYYMMDD.
031200     compute  WS-Promo-Year = WS-Date-CC * 100 + WS-Date-YY.
031300     if       WS-Promo-Year >= WS-Sim-Year
031400              go to zz041-Exit.
031500*
031600     perform  zz042-Find-Own-Position.
031700     if       not WS-Found
031800              go to zz041-Exit.
031900*
032000     if       Emp-Rank (Emp-Idx) <
032100              Pos-Scale-Count (WS-Inc-Pos-Idx)
032200              add 1 to Emp-Rank (Emp-Idx)
032300              perform zz044-Re-Derive-Pay
032400              if    Emp-Rank (Emp-Idx) =
032500                    Pos-Scale-Count (WS-Inc-Pos-Idx)
032600                    move Ctl-Simulated-Date to
032700                         Emp-Reached-Top-Date (Emp-Idx)
032800              end-if.
032900*
033000 zz041-Exit.  exit.
033100*
033200 zz042-Find-Own-Position.
033300*
033400     move     Emp-Position (Emp-Idx) to WS-Fold-Entry.
033500     inspect  WS-Fold-Entry converting
033600              "abcdefghijklmnopqrstuvwxyz" to
033700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033800     move     "N" to WS-Found-Switch.
033900     set      Pos-Idx to 1.
034000     perform  zz043-Try-One-Position
034100              varying Pos-Idx from 1 by 1
034200              until Pos-Idx > Pos-Tbl-Count or WS-Found.
034300     if       WS-Found
034400              set Pos-Idx down by 1
034500              set WS-Inc-Pos-Idx to Pos-Idx.
034600*
034700 zz042-Exit.  exit.
034800*
034900 zz043-Try-One-Position.
035000*
035100     move     Pos-Title (Pos-Idx) to WS-Fold-Check.
035200     inspect  WS-Fold-Check converting
035300              "abcdefghijklmnopqrstuvwxyz" to
035400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035500     if       WS-Fold-Entry = WS-Fold-Check
035600              move "Y" to WS-Found-Switch.
035700*
035800 zz043-Exit.  exit.
035900*
036000 zz044-Re-Derive-Pay.
036100*
036200* Rank has just gone up one step - pick up the new scale figure
036300* and rework base pay / hourly rate, same formula py020's aa070-
036400* Derive-Pay-Fields uses at first load.  Without this the October
036500* rise moved the number on the card but kept paying last year's
036600* rate.
036700*
036800     move     Pos-Pay-Scale (WS-Inc-Pos-Idx, Emp-Rank (Emp-Idx))
036900              to Emp-Annual-Salary (Emp-Idx).
037000     if       Emp-Is-Part-Time (Emp-Idx)
037100              compute Emp-Hourly-Rate (Emp-Idx) rounded =
037200                      Emp-Annual-Salary (Emp-Idx) / 1440
037300     else
037400              compute Emp-Base-Pay (Emp-Idx) rounded =
037500                      Emp-Annual-Salary (Emp-Idx) / 12.
037600*
037700 zz044-Exit.  exit.
037800*
037900 aa050-Generate-Pass           section.
038000***************************************
038100*
038200     move     Ctl-Simulated-Date to WS-Date-CCYYMMDD.
038300     move     25 to WS-Date-DD.
038400     move     WS-Date-CCYYMMDD to WS-This-Pay-Date.
038500*
038600     set      Emp-Idx to 1.
038700     perform  zz051-One-Employee-Pay
038800              varying Emp-Idx from 1 by 1
038900              until Emp-Idx > Emp-Tbl-Count.
039000*
039100 aa050-Exit.  exit section.
039200*
039300 zz051-One-Employee-Pay.
039400*
039500     if       Emp-Is-Full-Time (Emp-Idx)
039600              move "Y" to WS-Gen-Switch
039700     else
039800              perform zz052-Claim-On-Time-Check
039900              if    WS-Claim-Was-On-Time
040000                    move "Y" to WS-Gen-Switch
040100              else if Emp-Unpaid-Hours (Emp-Idx) not = zero
040200                   and Emp-Last-Claim-Date (Emp-Idx) <
040300                       Ctl-Simulated-Date
040400                    move "Y" to WS-Gen-Switch
040500              else
040600                    move "N" to WS-Gen-Switch.
040700*
040800     if       WS-Gen-Switch = "N"
040900              go to zz051-Exit.
041000     if       Emp-Last-Payslip-Date (Emp-Idx) = WS-This-Pay-Date
041100              go to zz051-Exit.
041200*
041300     if       Emp-Is-Part-Time (Emp-Idx)
041400              add Emp-Unpaid-Hours (Emp-Idx) to
041500                  Emp-Hours-Worked (Emp-Idx).
041600*
041700     move     Emp-Id (Emp-Idx)            to WS-Ee-Id.
041800     move     Emp-Name (Emp-Idx)          to WS-Ee-Name.
041900     move     Emp-Position (Emp-Idx)      to WS-Ee-Position.
042000     move     Emp-Rank (Emp-Idx)          to WS-Ee-Rank.
042100     move     Emp-Insurance-Tier (Emp-Idx) to
042200              WS-Ee-Insurance-Tier.
042300     move     Emp-Health-Ins-Amt (Emp-Idx) to
042400              WS-Ee-Health-Ins-Amt.
042500     move     Emp-Type (Emp-Idx)          to WS-Ee-Type.
042600     move     Emp-Annual-Salary (Emp-Idx) to WS-Ee-Annual-Salary.
042700     move     Emp-Hourly-Rate (Emp-Idx)   to WS-Ee-Hourly-Rate.
042800     move     Emp-Hours-Worked (Emp-Idx)  to WS-Ee-Hours-Worked.
042900     move     WS-This-Pay-Date to WS-Ee-Pay-Date.
043000*
043100     call     "py040" using WS-Employee-Entry WS-Ee-Pay-Date
043200                             PY-Payslip-Record WS-Py040-Return.
043300     move     WS-This-Pay-Date to Emp-Last-Payslip-Date (Emp-Idx).
043400*
043500     if       Emp-Is-Part-Time (Emp-Idx)
043600              move zero to Emp-Hours-Worked (Emp-Idx)
043700                            Emp-Unpaid-Hours (Emp-Idx).
043800*
043900 zz051-Exit.  exit.
044000*
044100 zz052-Claim-On-Time-Check.
044200*
044300* "On time" means the last claim fell strictly between the second
044400* Friday of the PREVIOUS simulated month and the second Friday of
044500* THIS one - a claim never made is never on time.
044600*
044700     move     "N" to WS-Claim-On-Time.
044800     if       Emp-Last-Claim-Date (Emp-Idx) = zero
044900              go to zz052-Exit.
045000*
045100     move     "F" to WS-Dc-Function-Code.
045200     move     Ctl-Simulated-Date to WS-Dc-Date-In.
045300     call     "py070" using WS-Date-Call.
045400     move     WS-Dc-Date-Out to WS-2nd-Friday-This.
045500*
045600     move     "M" to WS-Dc-Function-Code.
045700     move     Ctl-Simulated-Date to WS-Dc-Date-In.
045800     move     -1 to WS-Dc-Months-In.
045900     call     "py070" using WS-Date-Call.
046000     move     WS-Dc-Date-Out to WS-Prior-Month-Date.
046100*
046200     move     "F" to WS-Dc-Function-Code.
046300     move     WS-Prior-Month-Date to WS-Dc-Date-In.
046400     call     "py070" using WS-Date-Call.
046500     move     WS-Dc-Date-Out to WS-2nd-Friday-Prior.
046600*
046700     if       Emp-Last-Claim-Date (Emp-Idx) > WS-2nd-Friday-Prior
046800          and Emp-Last-Claim-Date (Emp-Idx) < WS-2nd-Friday-This
046900              move "Y" to WS-Claim-On-Time.
047000*
047100 zz052-Exit.  exit.
047200*
047300 aa060-Process-Promotions      section.
047400***************************************
047500*
047600     move     "N" to WS-Eof-Switch.
047700     open     input PY-Promotion-File.
047800     if       Pro-Status not = "00"
047900              display PY1003 upon console
048000              go to aa060-Exit.
048100*
048200     perform  zz061-Read-One-Trans until WS-End-Of-File.
048300     close    PY-Promotion-File.
048400     perform  aa070-Persist-All.
048500*
048600 aa060-Exit.  exit section.
048700*
048800 zz061-Read-One-Trans.
048900*
049000     read     PY-Promotion-File next record into WS-Raw-Line
049100              at end
049200                   move "Y" to WS-Eof-Switch
049300                   go to zz061-Exit.
049400     if       WS-Raw-Line = spaces
049500              go to zz061-Exit.
049600*
049700     move     spaces to WS-Field-Table (1) WS-Field-Table (2)
049800                         WS-Field-Table (3).
049900     unstring WS-Raw-Line delimited by ","
050000              into WS-Field-Table (1) WS-Field-Table (2)
050100                   WS-Field-Table (3)
050200              tallying in WS-Field-Cnt.
050300     if       WS-Field-Cnt not = 3
050400              display PY1002 upon console
050500              go to zz061-Exit.
050600*
050700     move     WS-Field-Table (1) to WS-Id-Raw.
050800     inspect  WS-Id-Raw replacing leading space by "0".
050900     move     WS-Id-Raw to Pro-Emp-Id.
051000     move     WS-Field-Table (2) (1:1) to Pro-Action.
051100     move     WS-Field-Table (3) to Pro-New-Position.
051200*
051300     call     "py050" using PY-Promotion-Trans-Record
051400                             PY-Position-Table PY-Employee-Table
051500                             PY-Control-Record WS-Py050-Return.
051600*
051700 zz061-Exit.  exit.
051800*
051900 aa070-Persist-All             section.
052000***************************************
052100*
052200     call     "py060" using PY-Employee-Table PY-Control-Record
052300                             WS-Py060-Return.
052400     move     "S" to WS-Pwd-Function.
052500     call     "py030" using PY-Password-Table WS-Pwd-Function
052600                             WS-Py030-Return.
052700*
052800 aa070-Exit.  exit section.
052900*
