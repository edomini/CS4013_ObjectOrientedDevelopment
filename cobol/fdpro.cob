000100*
000200* FD For Promotion Transaction File.
000300*
000400 fd  PY-Promotion-File.
000500 01  PY-Promotion-File-Record   pic x(40).
000600*
