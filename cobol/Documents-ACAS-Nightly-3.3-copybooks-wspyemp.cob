000100*********************************************
000200*                                           *
000300*  Record Definition For Employee          *
000400*           File                           *
000500*     Uses Emp-Id as key                   *
000600*********************************************
000700*  File size 212 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 22/10/25 vbc - Created from the USA employee master, stripped
001200*                to what UL Payroll actually carries per head.
001300* 06/11/25 vbc - Added Emp-Promotion-Due / Emp-Promotion-Pos
001400*                for the HR offer-a-promotion workflow (was
001500*                2 spare filler bytes).
001600* 19/11/25 vbc - Emp-Id widened to 9(4) - UL now over 1000 HR
001700*                staff alone, 3000 series was getting close
001800*                to the top.
001900* 02/12/25 vbc - Emp-Reached-Top-Date added, filler reduced.
002000* 14/12/25 vbc - Emp-Last-Payslip-Date added so py100's monthly
002100*                pass can tell a month already paid from one still
002200*                due without a full payslip history on file -
002300*                filler reduced again.
002400*
002500 01  PY-Employee-Record.
002600     03  Emp-Id                   pic 9(4)      comp.
002700     03  Emp-Name                 pic x(30).
002800     03  Emp-Phone                pic x(15).
002900     03  Emp-Position             pic x(30).
003000     03  Emp-Rank                 pic 99        comp.
003100*                                  dd/mm/yy as read from the csv
003200     03  Emp-Promo-Date-Ext       pic x(8).
003300*                                  ccyymmdd, derived at load time
003400     03  Emp-Promo-Date           pic 9(8)      comp.
003500     03  Emp-Insurance-Tier       pic x(10).
003600     03  Emp-Health-Ins-Amt       pic 9(3)v99   comp-3.
003700*                                  F = Full time, P = Part time
003800     03  Emp-Type                 pic x.
003900         88  Emp-Is-Full-Time     value "F".
004000         88  Emp-Is-Part-Time     value "P".
004100     03  Emp-Annual-Salary        pic 9(7)v99   comp-3.
004200     03  Emp-Base-Pay             pic 9(7)v99   comp-3.
004300     03  Emp-Hourly-Rate          pic 9(5)v9999 comp-3.
004400     03  Emp-Hours-Worked         pic 9(5)v99   comp-3.
004500     03  Emp-Unpaid-Hours         pic 9(5)v99   comp-3.
004600     03  Emp-Last-Claim-Date      pic 9(8)      comp.
004700     03  Emp-Reached-Top-Date     pic 9(8)      comp.
004800     03  Emp-Promotion-Due        pic x.
004900         88  Emp-Promotion-Is-Due      value "Y".
005000         88  Emp-Promotion-Not-Due     value "N".
005100     03  Emp-Promotion-Pos        pic x(30).
005200     03  Emp-Last-Payslip-Date    pic 9(8)      comp.
005300     03  filler                   pic x(4).
005400*
