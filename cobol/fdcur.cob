000100*
000200* FD For Current Employee Detail File.
000300*
000400 fd  PY-Current-Employee-File.
000500 01  PY-Cur-Employee-File-Record pic x(132).
000600*
