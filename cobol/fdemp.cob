000100*
000200* FD For Employee Detail File.
000300*
000400 fd  PY-Employee-File.
000500 01  PY-Employee-File-Record    pic x(132).
000600*
