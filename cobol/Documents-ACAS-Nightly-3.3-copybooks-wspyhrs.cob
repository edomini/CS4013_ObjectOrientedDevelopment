000100*********************************************
000200*                                           *
000300*  Record Definition For Promotion         *
000400*         Transaction File                 *
000500*     Uses Pro-Emp-Id as key               *
000600*********************************************
000700*  File size 40 bytes.
000800*
000900* Batch stand-in for the interactive HR-offers / employee-
001000* accepts dialogue in the Menu program (no batch counterpart)
001100* - one record per action, Pro-Action O=Offer, X=Execute.
001200*
001300* 25/10/25 vbc - Created from the old Pay-Transactions shape,
001400*                Hrs-Rate/Hrs-Units replaced by the offered
001500*                position title.
001600*
001700 01  PY-Promotion-Trans-Record.
001800     03  Pro-Emp-Id               pic 9(4)      comp.
001900*                                  O = Offer, X = Execute
002000     03  Pro-Action               pic x.
002100         88  Pro-Is-Offer         value "O".
002200         88  Pro-Is-Execute       value "X".
002300     03  Pro-New-Position         pic x(30).
002400     03  filler                   pic x(4).
002500*
