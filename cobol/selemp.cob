000100*
000200* SELECT For Employee Detail File - initial CSV load only,
000300* see py020.
000400*
000500* 22/10/25 vbc - Created.
000600*
000700     select  PY-Employee-File   assign      "EMPFILE"
000800                                 organization line sequential
000900                                 status       Emp-Status.
001000*
