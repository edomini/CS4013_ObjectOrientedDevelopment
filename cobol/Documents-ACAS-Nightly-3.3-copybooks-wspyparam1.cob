000100*********************************************
000200*                                           *
000300*  Record Definition For Py Control File   *
000400*     Uses RRN = 1                         *
000500*********************************************
000600*  File size 120 bytes padded to 256 by filler.
000700*
000800* 25/10/25 vbc - Created, replacing the USA company/tax-id
000900*                block - UL Payroll needs a run control area,
001000*                not a tax registration block.
001100* 14/11/25 vbc - Added Ctl-Last-Emp-Seq for Emp-Id assignment,
001200*                the SINGLE running counter shared by all
001300*                three series, per HR's insistence it is NOT
001400*                reset per category.
001500* 28/11/25 vbc - Tier table added so py020/py060 both have
001600*                one place to look up Basic/Standard/
001700*                Enhanced/Premium.
001800*
001900 01  PY-Control-Record.
002000     03  Ctl-Institution-Name     pic x(30).
002100     03  Ctl-Real-Today           pic 9(8)    comp.
002200     03  Ctl-Simulated-Date       pic 9(8)    comp.
002300*                                  0 based, shared across series
002400     03  Ctl-Last-Emp-Seq         pic 9(4)    comp.
002500*                                  year of last rank increment
002600     03  Ctl-Last-October-Done    pic 9(4)    comp.
002700     03  Ctl-Hr-Series-Base       pic 9(4)    comp.
002800     03  Ctl-Admin-Series-Base    pic 9(4)    comp.
002900     03  Ctl-Other-Series-Base    pic 9(4)    comp.
003000     03  Ctl-Ins-Tier-Table       occurs 4.
003100         05  Ctl-Ins-Tier-Name    pic x(10).
003200         05  Ctl-Ins-Tier-Amount  pic 9(3)v99   comp-3.
003300     03  filler                   pic x(30).
003400*
