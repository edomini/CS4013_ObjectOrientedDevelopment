000100*****************************************************************
000200*                                                                *
000300*            Promotion Offer / Execute Transaction Processor     *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.             py050.
001100*
001200 author.                 P J Walsh.
001300*
001400 installation.           Univ. Of Limerick - Computer Services.
001500*
001600 date-written.           30/09/1985.
001700*
001800 date-compiled.
001900*
002000 security.               Copyright (C) 1985-2026, University Of
002100*                         Limerick.  Internal payroll use only.
002200*
002300* Remarks.                Applies one promotion transaction to the
002400*                         in-memory employee table - an "O" record
002500*                         records HR's offer (sets the due flag,
002600*                         target title only), an "X" record is the
002700*                         employee's acceptance, which works out
002800*                         the new rank and actually moves them.
002900*                         Table is not written back here, py100
003000*                         calls py060 once after all transactions
003100*                         for the run are applied.
003200*
003300* Called by.              py100.
003400*
003500* Error messages used.
003600*                         PY501 - Promotion target position not on
003700*                                 file (offer is rejected).
003800*                         PY502 - Employee number on transaction
003900*                                 not found in the employee table.
004000*
004100* Changes:
004200* 30/09/85 pjw - Created, offer/accept modelled as two transaction
004300*                types off the one small file rather than two
004400*                separate programs.
004500* 14/02/92 pjw - Part time staff excluded from offers - Staff
004600*                Office policy, part time posts not on a scale.
004700* 19/11/98 vbc - Y2K readiness check - diffYear below already
004800*                works off full CCYY years either side, nothing
004900*                needed changing.
005000* 09/12/25 vbc - 3.3.00 Rank formula corrected - no floor of 1
005100*                applied when diffYear is zero or negative,
005200*                matches the source exactly though it reads odd.
005300* 09/01/26 vbc - aa020-Execute-Promotion moved the employee onto
005400*                the new position/rank but left Emp-Annual-Salary
005500*                and Emp-Base-Pay sat at the old scale figure - a
005600*                promotion went through on the card but the next
005700*                payslip still paid the old job.  Added zz031-Re-
005800*                Derive-Pay, run right after the rank is set.
005900*
006000*****************************************************************
006100*
006200 environment             division.
006300*================================
006400*
006500 copy "envdiv.cob".
006600*
006700 data                    division.
006800*================================
006900*
007000 working-storage         section.
007100*-----------------------
007200*
007300 01  WS-Prog-Name            pic x(17)  value "py050 (3.3.00)".
007400*
007500 01  WS-Switches.
007600     03  WS-Found-Switch      pic x      value "N".
007700         88  WS-Found         value "Y".
007800*
007900 01  WS-Work-Fields.
008000     03  WS-Fold-Entry         pic x(30).
008100     03  WS-Fold-Check         pic x(30).
008200     03  WS-New-Pos-Idx        binary-long.
008300     03  WS-Diff-Year          binary-long.
008400     03  WS-Sim-Year           pic 9(4)       comp.
008500     03  WS-Top-Year           pic 9(4)       comp.
008600     03  WS-New-Rank           pic 99         comp.
008700*
008800 copy "wsdate9.cob".
008900*
009000 01  Error-Messages.
009100     03  PY501                pic x(40)
009200              value "PY501 Promotion target position unknown".
009300     03  PY502                pic x(40)
009400              value "PY502 Promotion Emp-Id not on file".
009500*
009600 linkage                 section.
009700*-----------------------
009800*
009900 copy "Documents-ACAS-Nightly-3.3-copybooks-wspyhrs.cob".
010000 copy "wspytbl.cob".
010100 copy "Documents-ACAS-Nightly-3.3-copybooks-wspyparam1.cob".
010200 01  LK-Return-Code          pic 9      comp.
010300*
010400 procedure division using PY-Promotion-Trans-Record
010500                          PY-Position-Table
010600                          PY-Employee-Table
010700                          PY-Control-Record
010800                          LK-Return-Code.
010900*
011000 aa000-Main                  section.
011100*************************************
011200*
011300     move     zero to LK-Return-Code.
011400     perform  zz040-Find-Employee.
011500     if       not WS-Found
011600              display PY502 upon console
011700              move    2 to LK-Return-Code
011800              go to aa000-Exit.
011900*
012000     if       Pro-Is-Offer
012100              perform aa010-Offer-Promotion
012200     else if  Pro-Is-Execute
012300              perform aa020-Execute-Promotion.
012400*
012500 aa000-Exit.  exit section.
012600*
012700 aa010-Offer-Promotion         section.
012800***************************************
012900*
013000* Part time staff are not on a scale - the offer is quietly
013100* dropped, no error raised, same as the source.
013200*
013300     if       Emp-Is-Part-Time (Emp-Idx)
013400              go to aa010-Exit.
013500*
013600     perform  zz050-Find-New-Position.
013700     if       not WS-Found
013800              display PY501 upon console
013900              move    1 to LK-Return-Code
014000              go to aa010-Exit.
014100*
014200     set      Emp-Promotion-Is-Due (Emp-Idx) to true.
014300     move     Pro-New-Position to Emp-Promotion-Pos (Emp-Idx).
014400*
014500 aa010-Exit.  exit section.
014600*
014700 aa020-Execute-Promotion       section.
014800***************************************
014900*
015000     perform  zz050-Find-New-Position.
015100     if       not WS-Found
015200              display PY501 upon console
015300              move    1 to LK-Return-Code
015400              go to aa020-Exit.
015500*
015600     perform  zz030-New-Rank.
015700*
015800     move     Emp-Promotion-Pos (Emp-Idx) to
015900              Emp-Position (Emp-Idx).
016000     move     WS-New-Rank to Emp-Rank (Emp-Idx).
016100     perform  zz031-Re-Derive-Pay.
016200     move     Ctl-Simulated-Date to Emp-Promo-Date (Emp-Idx).
016300     set      Emp-Promotion-Not-Due (Emp-Idx) to true.
016400     move     spaces to Emp-Promotion-Pos (Emp-Idx).
016500*
016600 aa020-Exit.  exit section.
016700*
016800 zz030-New-Rank.
016900*
017000* Not yet at the top of the OLD scale - always start again at 1.
017100* Otherwise diffYear against the year they reached the top, capped
017200* at (but not floored below) the new position's scale size.
017300*
017400     if       Emp-Reached-Top-Date (Emp-Idx) = zero
017500              move 1 to WS-New-Rank
017600              go to zz030-Exit.
017700*
017800     move     Ctl-Simulated-Date to WS-Date-CCYYMMDD.
017900     compute  WS-Sim-Year = WS-Date-CC * 100 + WS-Date-YY.
018000     move     Emp-Reached-Top-Date (Emp-Idx) to WS-Date-CCYYMMDD.
018100     compute  WS-Top-Year = WS-Date-CC * 100 + WS-Date-YY.
018200     compute  WS-Diff-Year = WS-Sim-Year - WS-Top-Year.
018300*
018400     if       WS-Diff-Year > Pos-Scale-Count (WS-New-Pos-Idx)
018500              move Pos-Scale-Count (WS-New-Pos-Idx) to WS-New-Rank
018600     else
018700              move WS-Diff-Year to WS-New-Rank.
018800*
018900 zz030-Exit.  exit.
019000*
019100 zz031-Re-Derive-Pay.
019200*
019300* New rank is set but the figure on the card is still last
019400* position's - pick up the new scale step and rework base pay
019500* or hourly rate, same formula py020's aa070-Derive-Pay-Fields
019600* uses at first load.
019700*
019800     move     Pos-Pay-Scale (WS-New-Pos-Idx, WS-New-Rank) to
019900              Emp-Annual-Salary (Emp-Idx).
020000     if       Emp-Is-Part-Time (Emp-Idx)
020100              compute Emp-Hourly-Rate (Emp-Idx) rounded =
020200                      Emp-Annual-Salary (Emp-Idx) / 1440
020300     else
020400              compute Emp-Base-Pay (Emp-Idx) rounded =
020500                      Emp-Annual-Salary (Emp-Idx) / 12.
020600*
020700 zz031-Exit.  exit.
020800*
020900 zz040-Find-Employee           section.
021000***************************************
021100*
021200     move     "N" to WS-Found-Switch.
021300     set      Emp-Idx to 1.
021400     perform  zz041-Try-One-Emp
021500              varying Emp-Idx from 1 by 1
021600              until Emp-Idx > Emp-Tbl-Count or WS-Found.
021700     if       WS-Found
021800              set Emp-Idx down by 1.
021900*
022000 zz040-Exit.  exit section.
022100*
022200 zz041-Try-One-Emp.
022300*
022400     if       Emp-Id (Emp-Idx) = Pro-Emp-Id
022500              move "Y" to WS-Found-Switch.
022600*
022700 zz041-Exit.  exit.
022800*
022900 zz050-Find-New-Position       section.
023000***************************************
023100*
023200* Case-insensitive title match, same fold idiom as py020's
023300* position lookup - HR may have typed the title any case.
023400*
023500     move     "N" to WS-Found-Switch.
023600     set      Pos-Idx to 1.
023700     perform  zz051-Try-One-Pos
023800              varying Pos-Idx from 1 by 1
023900              until Pos-Idx > Pos-Tbl-Count or WS-Found.
024000     if       WS-Found
024100              set  Pos-Idx down by 1
024200              set  WS-New-Pos-Idx to Pos-Idx.
024300*
024400 zz050-Exit.  exit section.
024500*
024600 zz051-Try-One-Pos.
024700*
024800     move     Pos-Title (Pos-Idx) to WS-Fold-Entry.
024900     move     Pro-New-Position to WS-Fold-Check.
025000     inspect  WS-Fold-Entry converting
025100              "abcdefghijklmnopqrstuvwxyz" to
025200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025300     inspect  WS-Fold-Check  converting
025400              "abcdefghijklmnopqrstuvwxyz" to
025500              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025600     if       WS-Fold-Entry = WS-Fold-Check
025700              move "Y" to WS-Found-Switch.
025800*
025900 zz051-Exit.  exit.
026000*
