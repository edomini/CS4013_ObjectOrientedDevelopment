000100*
000200* SELECT For Promotion Transaction File - batch stand-in for
000300* the interactive offer/accept dialogue, see py050/py100.
000400*
000500* 25/10/25 vbc - Created.
000600*
000700     select  PY-Promotion-File   assign      "PROFILE"
000800                                  organization line sequential
000900                                  status       Pro-Status.
001000*
