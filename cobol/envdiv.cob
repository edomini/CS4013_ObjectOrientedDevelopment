000100*********************************************
000200*                                            *
000300*  Common Environment Division Entries      *
000400*     For The UL Payroll Batch Suite        *
000500*********************************************
000600*
000700* 21/10/25 vbc - Created, lifted out of the old ACAS envdiv.cob
000800*                so the payroll batch stream stands alone and
000900*                does not drag in Sales/Purchase/Stock chaining.
001000*
001100 configuration          section.
001200 source-computer.       ul-batch-host.
001300 object-computer.       ul-batch-host.
001400 special-names.
001500     C01 is Top-Of-Form
001600     class UL-Upper-Alpha is "A" thru "Z"
001700     class UL-Lower-Alpha is "a" thru "z".
