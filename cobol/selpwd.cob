000100*
000200* SELECT For Password File - read at start of run, rewritten
000300* in full at the end by py030 so the order stays parallel with
000400* the Employee tables.
000500*
000600* 31/10/25 vbc - Created.
000700*
000800     select  PY-Password-File    assign      "PWDFILE"
000900                                  organization line sequential
001000                                  status       Pwd-Status.
001100*
