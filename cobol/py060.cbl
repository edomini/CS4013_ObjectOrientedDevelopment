000100*****************************************************************
000200*                                                                *
000300*              Current Employee File Persistence Writer         *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.             py060.
001100*
001200 author.                 P J Walsh.
001300*
001400 installation.           Univ. Of Limerick - Computer Services.
001500*
001600 date-written.           02/10/1985.
001700*
001800 date-compiled.
001900*
002000 security.               Copyright (C) 1985-2026, University Of
002100*                         Limerick.  Internal payroll use only.
002200*
002300* Remarks.                Rewrites CurrentEmployeeDetails.csv
002400*                         whole from Py-Employee-Table, one line
002500*                         per entry in table order, same six or
002600*                         seven field layout the loader (py020)
002700*                         reads - the health insurance tier is
002800*                         written back as its house name, found
002900*                         by reversing the euro-amount table, not
003000*                         carried forward as plain text (HR
003100*                         sometimes edit the amount by hand, the
003200*                         table stays authoritative).
003300*
003400* Called by.              py100, after every table mutation - a
003500*                         payslip run, an October increment, or a
003600*                         promotion accept.
003700*
003800* Files used.
003900*                         CurEmpFile.  Current Employee Detail
004000*                                      (out, rewritten in full).
004100*
004200* Error messages used.
004300*                         PY601 - Current employee file will not
004400*                                 open for save.
004500*
004600* Changes:
004700* 02/10/85 pjw - Created, paired with py030's password save so the
004800*                two CSVs are always rewritten together.
004900* 19/11/98 vbc - Y2K readiness check - promo date re-externalised
005000*                from the full CCYY field, no 2 digit year carried
005100*                forward on this side, nothing to change.
005200* 30/11/25 vbc - 3.3.00 Unmapped health insurance amount now
005300*                writes the literal "NULL" rather than blank - HR
005400*                asked for something they could grep for in the
005500*                csv.
005600*
005700*****************************************************************
005800*
005900 environment             division.
006000*================================
006100*
006200 copy "envdiv.cob".
006300*
006400 input-output            section.
006500 file-control.
006600     copy "selcur.cob".
006700*
006800 data                    division.
006900*================================
007000*
007100 file section.
007200*
007300     copy "fdcur.cob".
007400*
007500 working-storage         section.
007600*-----------------------
007700*
007800 01  WS-Prog-Name            pic x(17)  value "py060 (3.3.00)".
007900*
008000 01  Cur-Status              pic xx.
008100*
008200 01  WS-Work-Fields.
008300     03  WS-Rank-Out          pic x(2)  justified right.
008400     03  WS-Tier-Out          pic x(10).
008500     03  WS-Tier-Idx          pic 9          comp.
008600     03  WS-Found-Switch      pic x          value "N".
008700         88  WS-Found         value "Y".
008800*
008900 copy "wsdate9.cob".
009000*
009100 01  Error-Messages.
009200     03  PY601                pic x(40)
009300              value "PY601 Current employee file will not open".
009400*
009500 linkage                 section.
009600*-----------------------
009700*
009800 copy "wspytbl.cob".
009900 copy "Documents-ACAS-Nightly-3.3-copybooks-wspyparam1.cob".
010000 01  LK-Return-Code          pic 9      comp.
010100*
010200 procedure division using PY-Employee-Table
010300                          PY-Control-Record
010400                          LK-Return-Code.
010500*
010600 aa000-Main                  section.
010700*************************************
010800*
010900     move     zero to LK-Return-Code.
011000     open     output PY-Current-Employee-File.
011100     if       Cur-Status not = "00"
011200              display PY601 upon console
011300              move 1 to LK-Return-Code
011400              go to aa000-Exit.
011500*
011600     set      Emp-Idx to 1.
011700     perform  aa010-Write-Employees
011800              varying Emp-Idx from 1 by 1
011900              until Emp-Idx > Emp-Tbl-Count.
012000     close    PY-Current-Employee-File.
012100*
012200 aa000-Exit.  exit section.
012300*
012400 aa010-Write-Employees        section.
012500**************************************
012600*
012700* Rebuild the external DD/MM/YY promo date from the internal
012800* CCYYMMDD held on the table, same redefines py020 used the
012900* other way round on load.
013000*
013100     move     Emp-Promo-Date (Emp-Idx) to WS-Date-CCYYMMDD.
013200     move     WS-Date-DD to WS-Ext-DD.
013300     move     WS-Date-MM to WS-Ext-MM.
013400     move     WS-Date-YY to WS-Ext-YY.
013500     move     "/" to WS-Ext-Slant-1 WS-Ext-Slant-2.
013600*
013700     move     Emp-Rank (Emp-Idx) to WS-Rank-Out.
013800     perform  zz020-Amount-To-Tier.
013900     move     spaces to PY-Cur-Employee-File-Record.
014000*
014100     if       Emp-Is-Part-Time (Emp-Idx)
014200              string Emp-Name (Emp-Idx)      delimited by size
014300                     ","                     delimited by size
014400                     Emp-Phone (Emp-Idx)     delimited by size
014500                     ","                     delimited by size
014600                     Emp-Position (Emp-Idx)  delimited by size
014700                     ","                     delimited by size
014800                     WS-Rank-Out              delimited by size
014900                     ","                     delimited by size
015000                     WS-Ext-Date-DDMMYY      delimited by size
015100                     ","                     delimited by size
015200                     WS-Tier-Out             delimited by size
015300                     ",Parttime"             delimited by size
015400                     into PY-Cur-Employee-File-Record
015500     else
015600              string Emp-Name (Emp-Idx)      delimited by size
015700                     ","                     delimited by size
015800                     Emp-Phone (Emp-Idx)     delimited by size
015900                     ","                     delimited by size
016000                     Emp-Position (Emp-Idx)  delimited by size
016100                     ","                     delimited by size
016200                     WS-Rank-Out              delimited by size
016300                     ","                     delimited by size
016400                     WS-Ext-Date-DDMMYY      delimited by size
016500                     ","                     delimited by size
016600                     WS-Tier-Out             delimited by size
016700                     into PY-Cur-Employee-File-Record.
016800*
016900     write    PY-Cur-Employee-File-Record.
017000*
017100 aa010-Exit.  exit section.
017200*
017300 zz020-Amount-To-Tier         section.
017400**************************************
017500*
017600* Reverses the Basic/Standard/Enhanced/Premium lookup py020 made
017700* going the other way - an amount that does not exactly match one
017800* of the four house rates (HR hand-edited the table, a rate has
017900* since moved) writes "NULL" rather than a guess.
018000*
018100     move     "N" to WS-Found-Switch.
018200     move     "NULL      " to WS-Tier-Out.
018300     perform  zz021-Try-One-Rate
018400              varying WS-Tier-Idx from 1 by 1
018500              until WS-Tier-Idx > 4 or WS-Found.
018600*
018700 zz020-Exit.  exit section.
018800*
018900 zz021-Try-One-Rate.
019000*
019100     if       Emp-Health-Ins-Amt (Emp-Idx) =
019200              Ctl-Ins-Tier-Amount (WS-Tier-Idx)
019300              move Ctl-Ins-Tier-Name (WS-Tier-Idx) to WS-Tier-Out
019400              move "Y" to WS-Found-Switch.
019500*
019600 zz021-Exit.  exit.
019700*
