000100*********************************************
000200*                                           *
000300*  Working Storage Tables For              *
000400*   Position / Employee / Password         *
000500*      (no ISAM under GnuCobol so these    *
000600*       are loaded once and scanned)       *
000700*********************************************
000800*
000900* 23/10/25 vbc - Created. Sizes picked generously for a
001000*                University the size of UL - widen Pos-Max /
001100*                Emp-Max if HR ever outgrows them, the SY0nn
001200*                abend below will fire long before a table
001300*                overflow goes unnoticed.
001400* 11/12/25 vbc - Gave up trying to COPY wspyemp layout into
001500*                the table entry - level numbering fights the
001600*                compiler - field list duplicated here instead,
001700*                keep both in step by hand.
001800* 14/12/25 vbc - Emp-Last-Payslip-Date added, see wspyemp.cob.
001900*
002000 01  PY-Position-Table.
002100     03  Pos-Tbl-Count            pic 9(4)   comp.
002200     03  Pos-Tbl-Entry                       occurs 300
002300                                              indexed by Pos-Idx.
002400         05  Pos-Category          pic x(30).
002500         05  Pos-Title             pic x(30).
002600         05  Pos-Scale-Count       pic 99         comp.
002700         05  Pos-Pay-Scale         pic 9(7)v99    comp-3
002800                                                   occurs 12.
002900*
003000 01  PY-Employee-Table.
003100     03  Emp-Tbl-Count            pic 9(4)   comp.
003200     03  Emp-Tbl-Entry                       occurs 2000
003300                                              indexed by Emp-Idx.
003400         05  Emp-Id                   pic 9(4)      comp.
003500         05  Emp-Name                 pic x(30).
003600         05  Emp-Phone                pic x(15).
003700         05  Emp-Position             pic x(30).
003800         05  Emp-Rank                 pic 99        comp.
003900         05  Emp-Promo-Date-Ext       pic x(8).
004000         05  Emp-Promo-Date           pic 9(8)      comp.
004100         05  Emp-Insurance-Tier       pic x(10).
004200         05  Emp-Health-Ins-Amt       pic 9(3)v99   comp-3.
004300         05  Emp-Type                 pic x.
004400             88  Emp-Is-Full-Time     value "F".
004500             88  Emp-Is-Part-Time     value "P".
004600         05  Emp-Annual-Salary        pic 9(7)v99   comp-3.
004700         05  Emp-Base-Pay             pic 9(7)v99   comp-3.
004800         05  Emp-Hourly-Rate          pic 9(5)v9999 comp-3.
004900         05  Emp-Hours-Worked         pic 9(5)v99   comp-3.
005000         05  Emp-Unpaid-Hours         pic 9(5)v99   comp-3.
005100         05  Emp-Last-Claim-Date      pic 9(8)      comp.
005200         05  Emp-Reached-Top-Date     pic 9(8)      comp.
005300         05  Emp-Promotion-Due        pic x.
005400             88  Emp-Promotion-Is-Due      value "Y".
005500             88  Emp-Promotion-Not-Due     value "N".
005600         05  Emp-Promotion-Pos        pic x(30).
005700         05  Emp-Last-Payslip-Date    pic 9(8)      comp.
005800*
005900 01  PY-Password-Table.
006000     03  Pwd-Tbl-Count            pic 9(4)   comp.
006100     03  Pwd-Tbl-Entry            pic x(40)  occurs 2000
006200                                              indexed by Pwd-Idx.
006300*
