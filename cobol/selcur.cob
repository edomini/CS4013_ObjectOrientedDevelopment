000100*
000200* SELECT For Current Employee Detail File - rewritten in full
000300* on every run by py060, read back in on the next run in
000400* place of the original Employee Detail File.
000500*
000600* 30/10/25 vbc - Created.
000700*
000800     select  PY-Current-Employee-File
000900                                 assign      "CUREMPFILE"
001000                                 organization line sequential
001100                                 status       Cur-Status.
001200*
