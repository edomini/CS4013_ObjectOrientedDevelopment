000100*********************************************
000200*                                           *
000300*  Record Definition For Payslip           *
000400*           (History) File                 *
000500*     Uses Ps-Emp-Id + Ps-Pay-Date as key  *
000600*********************************************
000700*  File size 104 bytes.
000800*
000900* 24/10/25 vbc - Created, replacing the QTD/YTD accumulator
001000*                shape carried from the USA history file - UL
001100*                keeps one payslip per pay date, not running
001200*                quarter/year totals.
001300* 09/12/25 vbc - De-dup note added - a slip already on file
001400*                for an Emp-Id/Pay-Date pair is never written
001500*                twice, see py100 aa050.
001600*
001700 01  PY-Payslip-Record.
001800     03  Ps-Emp-Id                pic 9(4)      comp.
001900     03  Ps-Emp-Name              pic x(30).
002000     03  Ps-Position              pic x(30).
002100     03  Ps-Rank                  pic 99        comp.
002200     03  Ps-Pay-Date              pic 9(8)      comp.
002300     03  Ps-Base-Pay              pic 9(7)v99   comp-3.
002400     03  Ps-Hours-Worked          pic 9(5)v99   comp-3.
002500     03  Ps-Hourly-Rate           pic 9(5)v9999 comp-3.
002600     03  Ps-Health-Ins            pic 9(3)v99   comp-3.
002700     03  Ps-Usc                   pic 9(7)v99   comp-3.
002800     03  Ps-Paye                  pic 9(7)v99   comp-3.
002900     03  Ps-Prsi                  pic 9(7)v99   comp-3.
003000     03  Ps-Union-Fees            pic 9(7)v99   comp-3.
003100     03  Ps-Total-Deductions      pic 9(7)v99   comp-3.
003200     03  Ps-Net-Pay               pic s9(7)v99  comp-3.
003300     03  filler                   pic x(6).
003400*
