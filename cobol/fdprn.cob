000100*
000200* FD For Payslip Print Stream.
000300*
000400 fd  Print-File
000500     reports are Payslip-Report.
000600*
