000100*****************************************************************
000200*                                                                *
000300*                Password File Load / Save Utility              *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.             py030.
001100*
001200 author.                 P J Walsh.
001300*
001400 installation.           Univ. Of Limerick - Computer Services.
001500*
001600 date-written.           25/09/1985.
001700*
001800 date-compiled.
001900*
002000 security.               Copyright (C) 1985-2026, University Of
002100*                         Limerick.  Internal payroll use only.
002200*
002300* Remarks.                One module does both directions - reads
002400*                         PasswordFile.csv into Py-Password-Table
002500*                         on a load call, or rewrites it whole
002600*                         from the table on save, same as py060
002700*                         does for the employee file.  Password
002800*                         rows track the employee table 1-for-1 by
002900*                         position, Pwd-Idx = Emp-Idx throughout.
003000*
003100* Called by.              py100.
003200*
003300* Files used.
003400*                         PwdFile.  Password List (in/out).
003500*
003600* Error messages used.
003700*                         PY301 - Password file will not open for
003800*                                 load (treated as a soft error,
003900*                                 table is simply left empty).
004000*                         PY302 - Password table full.
004100*                         PY303 - Password file will not open for
004200*                                 save.
004300*
004400* Changes:
004500* 25/09/85 pjw - Created, paired one password line per employee
004600*                line, simple line-sequential text file.
004700* 19/11/98 vbc - Y2K readiness check - no date fields held in this
004800*                module, nothing to change.
004900* 28/11/25 vbc - 3.3.00 Missing password file on load is no longer
005000*                fatal - first-ever run of a term has nothing to
005100*                load, the engine should just carry on with an
005200*                empty table rather than abort the whole batch.
005300*
005400*****************************************************************
005500*
005600 environment             division.
005700*================================
005800*
005900 copy "envdiv.cob".
006000*
006100 input-output            section.
006200 file-control.
006300     copy "selpwd.cob".
006400*
006500 data                    division.
006600*================================
006700*
006800 file section.
006900*
007000     copy "fdpwd.cob".
007100*
007200 working-storage         section.
007300*-----------------------
007400*
007500 01  WS-Prog-Name            pic x(17)  value "py030 (3.3.00)".
007600*
007700 01  Pwd-Status              pic xx.
007800*
007900 01  WS-Switches.
008000     03  WS-Eof-Switch        pic x      value "N".
008100         88  WS-End-Of-File   value "Y".
008200*
008300 copy "wsdate9.cob".
008400*
008500 01  Error-Messages.
008600     03  PY301                pic x(40)
008700              value "PY301 Password file absent, table empty".
008800     03  PY302                pic x(40)
008900              value "PY302 Password table is full".
009000     03  PY303                pic x(40)
009100              value "PY303 Password file will not open (save)".
009200*
009300 linkage                 section.
009400*-----------------------
009500*
009600 copy "wspytbl.cob".
009700 01  LK-Function-Code        pic x.
009800     88  LK-Load-Passwords    value "L".
009900     88  LK-Save-Passwords    value "S".
010000 01  LK-Return-Code          pic 9      comp.
010100*
010200 procedure division using PY-Password-Table
010300                          LK-Function-Code
010400                          LK-Return-Code.
010500*
010600 aa000-Main                  section.
010700*************************************
010800*
010900     move     zero to LK-Return-Code.
011000     if       LK-Load-Passwords
011100              perform aa010-Load-Passwords
011200     else if  LK-Save-Passwords
011300              perform aa020-Save-Passwords.
011400*
011500 aa000-Exit.  exit section.
011600*
011700 aa010-Load-Passwords         section.
011800**************************************
011900*
012000* Missing file is not fatal - a brand new term has no history to
012100* load, so an open failure just leaves Pwd-Tbl-Count at zero and
012200* carries straight on.
012300*
012400     move     zero to Pwd-Tbl-Count.
012500     move     "N" to WS-Eof-Switch.
012600     open     input PY-Password-File.
012700     if       Pwd-Status not = "00"
012800              display PY301 upon console
012900              go to aa010-Exit.
013000*
013100     perform  zz011-Read-One-Line until WS-End-Of-File.
013200     close    PY-Password-File.
013300*
013400 aa010-Exit.  exit section.
013500*
013600 zz011-Read-One-Line.
013700*
013800     read     PY-Password-File next record
013900              at end
014000                   move "Y" to WS-Eof-Switch
014100                   go to zz011-Exit.
014200     if       PY-Password-File-Record = spaces
014300              go to zz011-Exit.
014400     if       Pwd-Tbl-Count > 1999
014500              display PY302 upon console
014600              move 2 to LK-Return-Code
014700              move "Y" to WS-Eof-Switch
014800              go to zz011-Exit.
014900     add      1 to Pwd-Tbl-Count.
015000     set      Pwd-Idx to Pwd-Tbl-Count.
015100     move     PY-Password-File-Record to Pwd-Tbl-Entry (Pwd-Idx).
015200*
015300 zz011-Exit.  exit.
015400*
015500 aa020-Save-Passwords         section.
015600**************************************
015700*
015800* Whole table rewritten, one line per entry, same order the
015900* employee table holds them in - Pwd-Idx tracks Emp-Idx.
016000*
016100     open     output PY-Password-File.
016200     if       Pwd-Status not = "00"
016300              display PY303 upon console
016400              move 3 to LK-Return-Code
016500              go to aa020-Exit.
016600*
016700     set      Pwd-Idx to 1.
016800     perform  zz021-Write-One-Line
016900              varying Pwd-Idx from 1 by 1
017000              until Pwd-Idx > Pwd-Tbl-Count.
017100     close    PY-Password-File.
017200*
017300 aa020-Exit.  exit section.
017400*
017500 zz021-Write-One-Line.
017600*
017700     move     Pwd-Tbl-Entry (Pwd-Idx) to PY-Password-File-Record.
017800     write    PY-Password-File-Record.
017900*
018000 zz021-Exit.  exit.
018100*
