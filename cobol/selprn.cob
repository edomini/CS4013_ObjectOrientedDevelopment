000100*
000200* SELECT For Payslip Print Stream - Report Writer output,
000300* see py040.
000400*
000500* 24/10/25 vbc - Created.
000600*
000700     select  Print-File           assign      "PRNFILE"
000800                                   organization line sequential
000900                                   status       Prn-Status.
001000*
