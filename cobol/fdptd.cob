000100*
000200* FD For Position Detail File.
000300*
000400* 09/01/26 vbc - Widened from x(66) - a title plus a full 12 step
000500*                scale line runs well past that, was truncating
000600*                the trailing pay scale steps on a wide entry.
000700*                Sized generously, same idea as wspytbl.cob.
000800*
000900 fd  PY-Position-File.
001000 01  PY-Position-File-Record    pic x(200).
001100*
