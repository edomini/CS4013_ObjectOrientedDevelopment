000100*
000200* FD For Password File.
000300*
000400 fd  PY-Password-File.
000500 01  PY-Password-File-Record    pic x(40).
000600*
