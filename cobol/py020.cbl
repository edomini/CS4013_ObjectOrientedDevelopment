000100*****************************************************************
000200*                                                                *
000300*                Employee Detail File Loader                    *
000400*         Builds The In-Memory Employee Table                   *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.             py020.
001200*
001300 author.                 P J Walsh.
001400*
001500 installation.           Univ. Of Limerick - Computer Services.
001600*
001700 date-written.           18/09/1985.
001800*
001900 date-compiled.
002000*
002100 security.               Copyright (C) 1985-2026, University Of
002200*                         Limerick.  Internal payroll use only.
002300*
002400* Remarks.                Reads EmployeeDetails.csv once, derives
002500*                         Emp-Id from the employee's position
002600*                         category, resolves the health insurance
002700*                         tier to a monthly amount and builds
002800*                         Py-Employee-Table.
002900*
003000* Called by.              py100.
003100*
003200* Files used.
003300*                         EmpFile.  Employee Details (in).
003400*
003500* Error messages used.
003600*                         PY201 - Employee file will not open.
003700*                         PY202 - Bad field count on line.
003800*                         PY203 - Unknown position title.
003900*                         PY204 - Part time rank outside scale.
004000*
004100* Changes:
004200* 18/09/85 pjw - Created for first live payroll run, Sep intake.
004300* 09/02/88 pjw - Part time staff added this year (library
004400*                casuals), hourly rate derivation added.
004500* 14/05/93 pjw - Health insurance tier lookup added, VHI/BUPA/
004600*                Laya schemes replaced by the four house tiers.
004700* 19/11/98 vbc - Y2K readiness - Emp-Promo-Date widened to hold
004800*                a full CCYY, fixed at 20xx for the DD/MM/YY read
004900*                from the csv - Staff Office confirmed no
005000*                promotion date on file predates the year 2000.
005100* 19/11/25 vbc - 3.3.00 Emp-Id widened, single running sequence
005200*                confirmed shared across all 3 series per HR.
005300* 02/12/25 vbc - Emp-Reached-Top-Date set on load when rank
005400*                already at the top of the position's scale.
005500*
005600*****************************************************************
005700*
005800 environment             division.
005900*================================
006000*
006100 copy "envdiv.cob".
006200*
006300 input-output            section.
006400 file-control.
006500     copy "selemp.cob".
006600*
006700 data                    division.
006800*================================
006900*
007000 file section.
007100*
007200     copy "fdemp.cob".
007300*
007400 working-storage         section.
007500*-----------------------
007600*
007700 01  WS-Prog-Name            pic x(17)  value "py020 (3.3.00)".
007800*
007900 01  Emp-Status              pic xx.
008000*
008100 01  WS-Switches.
008200     03  WS-Eof-Switch        pic x      value "N".
008300         88  WS-End-Of-File   value "Y".
008400*
008500 01  WS-Counters.
008600     03  WS-Field-Cnt         pic 99     comp.
008700     03  WS-Year-Window       pic 99     comp.
008800*
008900 01  WS-Split-Line.
009000     03  WS-Raw-Line          pic x(132).
009100     03  WS-Field-Table       occurs 7   pic x(30).
009200*
009300 01  WS-Compare-Fields.
009400     03  Emp-Rank-Ws          pic 99          comp.
009500     03  WS-Rank-Raw          pic x(2)  justified right.
009600     03  WS-Search-Key        pic x(30).
009700     03  WS-Fold-Compare      pic x(30).
009800     03  WS-Category-Check    pic x(30).
009900     03  WS-Tier-Check        pic x(10).
010000     03  WS-Fold-Tier-Cmp     pic x(10).
010100     03  WS-Tier-Idx          pic 9           comp.
010200     03  WS-Found-Switch      pic x           value "N".
010300         88  WS-Found         value "Y".
010400*
010500 copy "wsdate9.cob".
010600*
010700 01  Error-Messages.
010800     03  PY201                pic x(40)
010900              value "PY201 Employee Details file will not open".
011000     03  PY202                pic x(40)
011100              value "PY202 Bad field count on employee line".
011200     03  PY203                pic x(40)
011300              value "PY203 Unknown position title on employee".
011400     03  PY204                pic x(40)
011500              value "PY204 Part time rank outside pay scale".
011600*
011700 linkage                 section.
011800*-----------------------
011900*
012000 01  PY-Control-Record.
012100     03  Ctl-Institution-Name     pic x(30).
012200     03  Ctl-Real-Today           pic 9(8)    comp.
012300     03  Ctl-Simulated-Date       pic 9(8)    comp.
012400     03  Ctl-Last-Emp-Seq         pic 9(4)    comp.
012500     03  Ctl-Last-October-Done    pic 9(4)    comp.
012600     03  Ctl-Hr-Series-Base       pic 9(4)    comp.
012700     03  Ctl-Admin-Series-Base    pic 9(4)    comp.
012800     03  Ctl-Other-Series-Base    pic 9(4)    comp.
012900     03  Ctl-Ins-Tier-Table       occurs 4.
013000         05  Ctl-Ins-Tier-Name    pic x(10).
013100         05  Ctl-Ins-Tier-Amount  pic 9(3)v99   comp-3.
013200     03  filler                   pic x(30).
013300*
013400 copy "wspytbl.cob".
013500 01  LK-Return-Code          pic 9      comp.
013600*
013700 procedure division using PY-Control-Record
013800                          PY-Position-Table
013900                          PY-Employee-Table
014000                          LK-Return-Code.
014100*
014200 aa000-Main                  section.
014300*************************************
014400*
014500     move     zero to LK-Return-Code.
014600     move     zero to Emp-Tbl-Count.
014700     perform  aa010-Open-Emp-File.
014800     if       LK-Return-Code not = zero
014900              go to aa000-Exit.
015000     perform  aa020-Read-Employees until WS-End-Of-File
015100                                    or LK-Return-Code not = zero.
015200     close    PY-Employee-File.
015300*
015400 aa000-Exit.  exit section.
015500*
015600 aa010-Open-Emp-File          section.
015700**************************************
015800*
015900     open     input PY-Employee-File.
016000     if       Emp-Status not = "00"
016100              display PY201 upon console
016200              move    1 to LK-Return-Code.
016300*
016400 aa010-Exit.  exit section.
016500*
016600 aa020-Read-Employees         section.
016700**************************************
016800*
016900     read     PY-Employee-File next record into WS-Raw-Line
017000              at end
017100                   move "Y" to WS-Eof-Switch
017200                   go to aa020-Exit.
017300*
017400     move     spaces to WS-Field-Table (1) WS-Field-Table (2)
017500                         WS-Field-Table (3) WS-Field-Table (4)
017600                         WS-Field-Table (5) WS-Field-Table (6)
017700                         WS-Field-Table (7).
017800     unstring WS-Raw-Line delimited by ","
017900              into WS-Field-Table (1) WS-Field-Table (2)
018000                   WS-Field-Table (3) WS-Field-Table (4)
018100                   WS-Field-Table (5) WS-Field-Table (6)
018200                   WS-Field-Table (7)
018300              tallying in WS-Field-Cnt.
018400*
018500     if       WS-Field-Cnt not = 6 and WS-Field-Cnt not = 7
018600              display PY202 upon console
018700              move    2 to LK-Return-Code
018800              go to aa020-Exit.
018900*
019000     add      1 to Emp-Tbl-Count.
019100     set      Emp-Idx to Emp-Tbl-Count.
019200     perform  aa030-Classify-Record.
019300     if       LK-Return-Code not = zero
019400              go to aa020-Exit.
019500     perform  aa040-Find-Position.
019600     if       LK-Return-Code not = zero
019700              go to aa020-Exit.
019800     perform  zz050-Assign-Emp-Id.
019900     perform  zz060-Tier-To-Amount.
020000     perform  aa070-Derive-Pay-Fields.
020100*
020200 aa020-Exit.  exit section.
020300*
020400 aa030-Classify-Record        section.
020500**************************************
020600*
020700     move     WS-Field-Table (1) to Emp-Name (Emp-Idx).
020800     move     WS-Field-Table (2) to Emp-Phone (Emp-Idx).
020900     move     WS-Field-Table (3) to Emp-Position (Emp-Idx).
021000*                                  right justify, zero fill, so a
021100*                                  single digit rank parses right
021200     move     WS-Field-Table (4) to WS-Rank-Raw.
021300     inspect  WS-Rank-Raw replacing leading space by "0".
021400     move     WS-Rank-Raw to Emp-Rank-Ws.
021500     move     WS-Field-Table (5) to Emp-Promo-Date-Ext (Emp-Idx).
021600     move     WS-Field-Table (6) to Emp-Insurance-Tier (Emp-Idx).
021700*
021800     if       WS-Field-Cnt = 7
021900              move "P" to Emp-Type (Emp-Idx)
022000     else
022100              move "F" to Emp-Type (Emp-Idx).
022200*
022300     perform  zz031-Convert-Promo-Date.
022400*
022500 aa030-Exit.  exit section.
022600*
022700 zz031-Convert-Promo-Date.
022800*
022900* DD/MM/YY external form - HR's own Staff Office convention is the
023000* 2 digit year is always a 20xx year, no windowing, the payroll
023100* predates no living employee's last promotion into the 1900s.
023200*
023300     move     Emp-Promo-Date-Ext (Emp-Idx) (1:2) to WS-Ext-DD.
023400     move     Emp-Promo-Date-Ext (Emp-Idx) (4:2) to WS-Ext-MM.
023500     move     Emp-Promo-Date-Ext (Emp-Idx) (7:2) to WS-Ext-YY.
023600     move     WS-Ext-DD to WS-Date-DD.
023700     move     WS-Ext-MM to WS-Date-MM.
023800     move     20 to WS-Date-CC.
023900     move     WS-Ext-YY to WS-Date-YY.
024000     move     WS-Date-CCYYMMDD to Emp-Promo-Date (Emp-Idx).
024100*
024200 zz031-Exit.  exit.
024300*
024400 aa040-Find-Position          section.
024500**************************************
024600*
024700* Case insensitive search by title - table was built upper/mixed
024800* case as typed by HR so both sides are folded to upper case for
024900* the compare only, the stored title itself is untouched.  No
025000* SEARCH verb here as the fold has to happen fresh each entry.
025100*
025200     move     Emp-Position (Emp-Idx) to WS-Search-Key.
025300     inspect  WS-Search-Key converting
025400              "abcdefghijklmnopqrstuvwxyz" to
025500              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025600     move     "N" to WS-Found-Switch.
025700     set      Pos-Idx to 1.
025800     perform  zz041-Try-One-Title
025900              varying Pos-Idx from 1 by 1
026000              until Pos-Idx > Pos-Tbl-Count or WS-Found.
026100     if       WS-Found
026200              set  Pos-Idx down by 1
026300     else
026400              display PY203 upon console
026500              move 3 to LK-Return-Code.
026600*
026700 aa040-Exit.  exit section.
026800*
026900 zz041-Try-One-Title.
027000*
027100     move     Pos-Title (Pos-Idx) to WS-Fold-Compare.
027200     inspect  WS-Fold-Compare converting
027300              "abcdefghijklmnopqrstuvwxyz" to
027400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027500     if       WS-Search-Key = WS-Fold-Compare
027600              move "Y" to WS-Found-Switch.
027700*
027800 zz041-Exit.  exit.
027900*
028000 zz050-Assign-Emp-Id          section.
028100**************************************
028200*
028300     move     Pos-Category (Pos-Idx) to WS-Category-Check.
028400     if       WS-Category-Check = "Human Resources"
028500              compute Emp-Id (Emp-Idx) =
028600                      Ctl-Hr-Series-Base + Ctl-Last-Emp-Seq
028700     else if  WS-Category-Check = "Administrative"
028800              compute Emp-Id (Emp-Idx) =
028900                      Ctl-Admin-Series-Base + Ctl-Last-Emp-Seq
029000     else
029100              compute Emp-Id (Emp-Idx) =
029200                      Ctl-Other-Series-Base + Ctl-Last-Emp-Seq.
029300     add      1 to Ctl-Last-Emp-Seq.
029400*
029500 zz050-Exit.  exit section.
029600*
029700 zz060-Tier-To-Amount          section.
029800***************************************
029900*
030000     move     Emp-Insurance-Tier (Emp-Idx) to WS-Tier-Check.
030100     inspect  WS-Tier-Check converting
030200              "abcdefghijklmnopqrstuvwxyz" to
030300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030400     move     zero to Emp-Health-Ins-Amt (Emp-Idx).
030500     move     "N" to WS-Found-Switch.
030600     perform  zz061-Try-One-Tier
030700              varying WS-Tier-Idx from 1 by 1
030800              until WS-Tier-Idx > 4 or WS-Found.
030900*
031000 zz060-Exit.  exit section.
031100*
031200 zz061-Try-One-Tier.
031300*
031400     move     Ctl-Ins-Tier-Name (WS-Tier-Idx) to WS-Fold-Tier-Cmp.
031500     inspect  WS-Fold-Tier-Cmp converting
031600              "abcdefghijklmnopqrstuvwxyz" to
031700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031800     if       WS-Tier-Check = WS-Fold-Tier-Cmp
031900              move Ctl-Ins-Tier-Amount (WS-Tier-Idx) to
032000                   Emp-Health-Ins-Amt (Emp-Idx)
032100              move "Y" to WS-Found-Switch.
032200*
032300 zz061-Exit.  exit.
032400*
032500 aa070-Derive-Pay-Fields      section.
032600**************************************
032700*
032800     move     Pos-Pay-Scale (Pos-Idx, Emp-Rank-Ws) to
032900              Emp-Annual-Salary (Emp-Idx).
033000     move     Emp-Rank-Ws to Emp-Rank (Emp-Idx).
033100*
033200     if       Emp-Is-Part-Time (Emp-Idx)
033300              if    Emp-Rank-Ws < 1
033400                 or Emp-Rank-Ws > Pos-Scale-Count (Pos-Idx)
033500                    display PY204 upon console
033600                    move 4 to LK-Return-Code
033700                    go to aa070-Exit
033800              end-if
033900              compute Emp-Hourly-Rate (Emp-Idx) rounded =
034000                      Emp-Annual-Salary (Emp-Idx) / 1440
034100     else
034200              compute Emp-Base-Pay (Emp-Idx) rounded =
034300                      Emp-Annual-Salary (Emp-Idx) / 12.
034400*
034500     if       Emp-Rank-Ws = Pos-Scale-Count (Pos-Idx)
034600              move Emp-Promo-Date (Emp-Idx) to
034700                   Emp-Reached-Top-Date (Emp-Idx)
034800     else
034900              move zero to Emp-Reached-Top-Date (Emp-Idx).
035000*
035100     move     "N" to Emp-Promotion-Due (Emp-Idx).
035200     move     spaces to Emp-Promotion-Pos (Emp-Idx).
035300     move     zero to Emp-Hours-Worked (Emp-Idx)
035400                       Emp-Unpaid-Hours (Emp-Idx)
035500                       Emp-Last-Claim-Date (Emp-Idx).
035600*
035700 aa070-Exit.  exit section.
035800*
